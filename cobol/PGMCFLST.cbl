000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    PGMCFLST.                                                 
000300 AUTHOR.        R A HALVERSON.                                            
000400 INSTALLATION.  CENTRAL TRUST DATA CENTER.                                
000500 DATE-WRITTEN.  03/10/86.                                                 
000600 DATE-COMPILED.                                                           
000700 SECURITY.      CENTRAL TRUST DATA CENTER - INTERNAL USE ONLY.            
000800*****************************************************************         
000900*                                                               *         
001000*    PGMCFLST  -  CASH-FLOW LIST MAINTENANCE                    *         
001100*    =========                                                  *         
001200*    CALLED ONCE BY PGMMIRR FOR EVERY CASH FLOW READ FROM THE   *         
001300*    INPUT FILE.  APPENDS THE CASH FLOW TO THE IN-MEMORY TABLE  *         
001400*    (CP-CASH-FLOW-TABLE), TRACKS THE EARLIEST DATE SEEN (THE   *         
001500*    SINCE-INCEPTION START DATE) AND MAINTAINS WCF-DAYS, THE    *         
001600*    CALENDAR-DAY OFFSET OF EACH ENTRY FROM THE START DATE.     *         
001700*    WHEN A NEW ENTRY MOVES THE START DATE EARLIER, EVERY       *         
001800*    ENTRY ALREADY IN THE TABLE IS RECOMPUTED.                  *         
001900*                                                                *        
002000*****************************************************************         
002100*-----------------------------------------------------------------        
002200*    MAINTENANCE LOG                                                      
002300*    DATE      BY    REQUEST     DESCRIPTION                              
002400*    --------  ----  ----------  --------------------------------         
002500*    03/10/86  RAH   NEW         ORIGINAL PROGRAM WRITTEN FOR             
002600*                                THE TRUST MIRR PROJECT.                  
002700*    08/22/86  RAH   CR-0118     CORRECTED RECOMPUTE-ALL LOOP -           
002800*                                WAS SKIPPING THE LAST ENTRY.             
002900*    01/14/88  DWK   CR-0340     ADDED LEAP-YEAR CENTURY RULE             
003000*                                (DIV BY 100 NOT LEAP UNLESS              
003100*                                DIV BY 400 ALSO) - 1900 TEST             
003200*                                CASE FOUND BY AUDIT.                     
003300*    06/30/90  SGP   CR-0512     TABLE SIZE RAISED FROM 200 TO            
003400*                                500 CASH FLOWS PER RUN.                  
003500*    11/02/93  TLM   CR-0877     RENAMED WORKING-STORAGE FIELDS           
003600*                                TO MATCH COPYBOOK CP-CFTBL.              
003700*    02/18/97  CAB   CR-1066     DAY-SERIAL ROUTINE EXTRACTED TO          
003800*                                ITS OWN PARAGRAPH RANGE FOR              
003900*                                REUSE BY THE RECOMPUTE LOOP.             
004000*    09/09/98  MQF   CR-1142     YEAR 2000 REVIEW - CCYYMMDD      CR1142  
004100*                                DATE FIELDS CONFIRMED FOUR-      CR1142  
004200*                                DIGIT CENTURY THROUGHOUT, NO     CR1142  
004300*                                TWO-DIGIT YEAR WINDOWING USED.   CR1142  
004400*    04/05/01  JPD   CR-1288     MINOR - CLARIFIED COMMENTS ON            
004500*                                THE START-DATE-CHANGED SWITCH.           
004600*    11/19/01  JPD   CR-1317     ADDED HEX-DUMP TRACE VIEWS OF            
004700*                                THE SERIAL-NUMBER WORK FIELDS FOR        
004800*                                UPSI-0 DEBUGGING OF BAD OFFSETS -        
004900*                                SAME HABIT AS PGMPOWCA/PGMNPVCA.         
005000*-----------------------------------------------------------------        
005100                                                                          
005200*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||          
005300 ENVIRONMENT DIVISION.                                                    
005400 CONFIGURATION SECTION.                                                   
005500                                                                          
005600 SPECIAL-NAMES.                                                           
005700     CLASS WS-VALID-SWITCH-CLASS IS 'Y' 'N'                               
005800     UPSI-0 ON STATUS IS WS-TRACE-REQUESTED                               
005900            OFF STATUS IS WS-TRACE-NOT-REQUESTED.                         
006000                                                                          
006100*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||          
006200 DATA DIVISION.                                                           
006300 FILE SECTION.                                                            
006400                                                                          
006500 WORKING-STORAGE SECTION.                                                 
006600*=================================*                                       
006700 77  FILLER            PIC X(26) VALUE '* BEGIN WS *'.                    
006800                                                                          
006900*----------- SWITCHES -------------------------------------------         
007000 01  WS-SWITCHES.                                                         
007100     05  WS-START-DATE-SWITCH     PIC X     VALUE 'N'.                    
007200         88  WS-START-CHANGED               VALUE 'Y'.                    
007300         88  WS-START-NOT-CHANGED            VALUE 'N'.                   
007400     05  WS-LEAP-YEAR-SWITCH      PIC X     VALUE 'N'.                    
007500         88  WS-IS-LEAP-YEAR                 VALUE 'Y'.                   
007600         88  WS-IS-NOT-LEAP-YEAR              VALUE 'N'.                  
007700     05  FILLER                   PIC X(20) VALUE SPACES.                 
007800                                                                          
007900*----------- SERIAL-DAY WORK AREA --------------------------------        
008000 01  WS-SERIAL-WORK.                                                      
008100     05  WS-SERIAL-CCYY           PIC 9(4)  COMP.                         
008200     05  WS-SERIAL-MM             PIC 9(2)  COMP.                         
008300     05  WS-SERIAL-DD             PIC 9(2)  COMP.                         
008400     05  WS-SERIAL-VALUE          PIC S9(9) COMP.                         
008500     05  WS-SERIAL-VALUE-ALPHA REDEFINES WS-SERIAL-VALUE                  
008600                                  PIC X(4).                               
008700     05  WS-TARGET-SERIAL         PIC S9(9) COMP.                         
008800     05  WS-START-SERIAL          PIC S9(9) COMP.                         
008900     05  WS-PRIOR-YEARS-BASE      PIC S9(9) COMP.                         
009000     05  WS-PRIOR-YEARS           PIC S9(9) COMP.                         
009100     05  WS-DIV-QUOT              PIC S9(7) COMP.                         
009200     05  WS-DIV-REM               PIC S9(7) COMP.                         
009300     05  WS-CUM-FOR-MONTH         PIC S9(5) COMP.                         
009400     05  WS-SERIAL-RESULT-HOLD    PIC S9(7) COMP.                         
009500     05  WS-SERIAL-RESULT-HOLD-ALPHA REDEFINES                            
009600             WS-SERIAL-RESULT-HOLD                                        
009700                                  PIC X(4).                               
009800     05  FILLER                   PIC X(10) VALUE SPACES.                 
009900                                                                          
010000*----------- MONTH-LENGTH / CUMULATIVE-DAYS TABLES --------------         
010100 01  WS-DAYS-IN-MONTH-TBL.                                                
010200     05  WS-DAYS-IN-MONTH OCCURS 12 TIMES PIC S9(3) COMP.                 
010300     05  FILLER                   PIC X(5).                               
010400 01  WS-CUM-DAYS-TBL.                                                     
010500     05  WS-CUM-DAYS      OCCURS 12 TIMES PIC S9(4) COMP.                 
010600     05  FILLER                   PIC X(5).                               
010700 77  WS-MONTH-SUB                 PIC S9(4) COMP.                         
010800                                                                          
010900 77  FILLER            PIC X(26) VALUE '* END WS *'.                      
011000                                                                          
011100*-----------------------------------------------------------------        
011200 LINKAGE SECTION.                                                         
011300*==================*                                                      
011400     COPY CP-CFTBL.                                                       
011500                                                                          
011600 01  LK-NEW-CASHFLOW.                                                     
011700     05  LK-CF-DATE               PIC 9(8).                               
011800     05  LK-CF-DATE-PARTS REDEFINES LK-CF-DATE.                           
011900         10  LK-CF-CCYY           PIC 9(4).                               
012000         10  LK-CF-MM             PIC 9(2).                               
012100         10  LK-CF-DD             PIC 9(2).                               
012200     05  LK-CF-AMOUNT             PIC S9(11)V9(2).                        
012300     05  FILLER                   PIC X(5).                               
012400                                                                          
012500*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||          
012600 PROCEDURE DIVISION USING CP-CASH-FLOW-TABLE LK-NEW-CASHFLOW.             
012700                                                                          
012800 MAIN-PGMCFLST.                                                           
012900                                                                          
013000     PERFORM 1000-APPEND-ENTRY    THRU 1000-APPEND-ENTRY-F                
013100     PERFORM 2000-CHECK-START     THRU 2000-CHECK-START-F                 
013200                                                                          
013300     IF WS-START-CHANGED                                                  
013400        PERFORM 3000-RECOMPUTE-ALL THRU 3000-RECOMPUTE-ALL-F              
013500     ELSE                                                                 
013600        PERFORM 3900-COMPUTE-NEW  THRU 3900-COMPUTE-NEW-F                 
013700     END-IF.                                                              
013800                                                                          
013900 MAIN-PGMCFLST-F. GOBACK.                                                 
014000                                                                          
014100*----  ADD THE NEW CASH FLOW TO THE END OF THE TABLE  -----------         
014200 1000-APPEND-ENTRY.                                                       
014300                                                                          
014400     ADD 1 TO CFT-COUNT                                                   
014500     SET CFT-IDX TO CFT-COUNT                                             
014600     MOVE LK-CF-DATE   TO WCF-DATE (CFT-IDX)                              
014700     MOVE LK-CF-AMOUNT TO WCF-AMOUNT (CFT-IDX).                           
014800                                                                          
014900 1000-APPEND-ENTRY-F. EXIT.                                               
015000                                                                          
015100*----  EARLIEST DATE SEEN BECOMES THE START DATE  ----------------        
015200 2000-CHECK-START.                                                        
015300                                                                          
015400     IF CFT-COUNT = 1                                                     
015500        MOVE LK-CF-DATE TO CFT-START-DATE                                 
015600        SET WS-START-CHANGED TO TRUE                                      
015700     ELSE                                                                 
015800        IF LK-CF-DATE < CFT-START-DATE                                    
015900           MOVE LK-CF-DATE TO CFT-START-DATE                              
016000           SET WS-START-CHANGED TO TRUE                                   
016100        ELSE                                                              
016200           SET WS-START-NOT-CHANGED TO TRUE                               
016300        END-IF                                                            
016400     END-IF.                                                              
016500                                                                          
016600 2000-CHECK-START-F. EXIT.                                                
016700                                                                          
016800*----  START DATE MOVED - REDO WCF-DAYS FOR EVERY ENTRY  --------         
016900 3000-RECOMPUTE-ALL.                                                      
017000                                                                          
017100     PERFORM 3100-RECOMPUTE-ONE THRU 3100-RECOMPUTE-ONE-F                 
017200        VARYING CFT-IDX FROM 1 BY 1 UNTIL CFT-IDX > CFT-COUNT.            
017300                                                                          
017400 3000-RECOMPUTE-ALL-F. EXIT.                                              
017500                                                                          
017600 3100-RECOMPUTE-ONE.                                                      
017700                                                                          
017800     PERFORM 4000-DAYS-FROM-START THRU 4000-DAYS-FROM-START-F             
017900     MOVE WS-SERIAL-RESULT-HOLD TO WCF-DAYS (CFT-IDX).                    
018000                                                                          
018100 3100-RECOMPUTE-ONE-F. EXIT.                                              
018200                                                                          
018300*----  START DATE UNCHANGED - COMPUTE JUST THE NEW ENTRY  -------         
018400 3900-COMPUTE-NEW.                                                        
018500                                                                          
018600     SET CFT-IDX TO CFT-COUNT                                             
018700     PERFORM 4000-DAYS-FROM-START THRU 4000-DAYS-FROM-START-F             
018800     MOVE WS-SERIAL-RESULT-HOLD TO WCF-DAYS (CFT-IDX).                    
018900                                                                          
019000 3900-COMPUTE-NEW-F. EXIT.                                                
019100                                                                          
019200*----  CALENDAR-DAY DIFFERENCE, ENTRY (CFT-IDX) MINUS START  ----         
019300 4000-DAYS-FROM-START.                                                    
019400                                                                          
019500     MOVE WCF-CCYY (CFT-IDX) TO WS-SERIAL-CCYY                            
019600     MOVE WCF-MM   (CFT-IDX) TO WS-SERIAL-MM                              
019700     MOVE WCF-DD   (CFT-IDX) TO WS-SERIAL-DD                              
019800     PERFORM 4100-SERIAL-NUMBER THRU 4100-SERIAL-NUMBER-F                 
019900     MOVE WS-SERIAL-VALUE TO WS-TARGET-SERIAL                             
020000                                                                          
020100     MOVE CFT-START-CCYY TO WS-SERIAL-CCYY                                
020200     MOVE CFT-START-MM   TO WS-SERIAL-MM                                  
020300     MOVE CFT-START-DD   TO WS-SERIAL-DD                                  
020400     PERFORM 4100-SERIAL-NUMBER THRU 4100-SERIAL-NUMBER-F                 
020500     MOVE WS-SERIAL-VALUE TO WS-START-SERIAL                              
020600                                                                          
020700     COMPUTE WS-SERIAL-RESULT-HOLD =                                      
020800             WS-TARGET-SERIAL - WS-START-SERIAL                           
020900                                                                          
021000     IF WS-TRACE-REQUESTED                                                
021100        PERFORM 4090-DISPLAY-SERIAL-TRACE                                 
021200           THRU 4090-DISPLAY-SERIAL-TRACE-F                               
021300     END-IF.                                                              
021400                                                                          
021500 4000-DAYS-FROM-START-F. EXIT.                                            
021600                                                                          
021700*----  UPSI-0 HEX-VIEW TRACE - DIAGNOSTIC ONLY, NOT BUSINESS  ----        
021800 4090-DISPLAY-SERIAL-TRACE.                                               
021900                                                                          
022000     DISPLAY 'PGMCFLST SERIAL' WS-SERIAL-VALUE-ALPHA                      
022100     DISPLAY 'PGMCFLST OFFSET' WS-SERIAL-RESULT-HOLD-ALPHA.               
022200                                                                          
022300 4090-DISPLAY-SERIAL-TRACE-F. EXIT.                                       
022400                                                                          
022500*----  DAY-SERIAL NUMBER FOR WS-SERIAL-CCYY/MM/DD  ---------------        
022600 4100-SERIAL-NUMBER.                                                      
022700                                                                          
022800     SUBTRACT 1 FROM WS-SERIAL-CCYY GIVING WS-PRIOR-YEARS-BASE            
022900     COMPUTE WS-PRIOR-YEARS = WS-PRIOR-YEARS-BASE * 365                   
023000                                                                          
023100     DIVIDE WS-PRIOR-YEARS-BASE BY 4                                      
023200         GIVING WS-DIV-QUOT REMAINDER WS-DIV-REM                          
023300     ADD WS-DIV-QUOT TO WS-PRIOR-YEARS                                    
023400                                                                          
023500     DIVIDE WS-PRIOR-YEARS-BASE BY 100                                    
023600         GIVING WS-DIV-QUOT REMAINDER WS-DIV-REM                          
023700     SUBTRACT WS-DIV-QUOT FROM WS-PRIOR-YEARS                             
023800                                                                          
023900     DIVIDE WS-PRIOR-YEARS-BASE BY 400                                    
024000         GIVING WS-DIV-QUOT REMAINDER WS-DIV-REM                          
024100     ADD WS-DIV-QUOT TO WS-PRIOR-YEARS                                    
024200                                                                          
024300     PERFORM 4200-CHECK-LEAP-YEAR  THRU 4200-CHECK-LEAP-YEAR-F            
024400     PERFORM 4300-BUILD-MONTH-TBL  THRU 4300-BUILD-MONTH-TBL-F            
024500                                                                          
024600     MOVE WS-SERIAL-MM TO WS-MONTH-SUB                                    
024700     MOVE WS-CUM-DAYS (WS-MONTH-SUB) TO WS-CUM-FOR-MONTH                  
024800                                                                          
024900     COMPUTE WS-SERIAL-VALUE =                                            
025000             WS-PRIOR-YEARS + WS-CUM-FOR-MONTH + WS-SERIAL-DD.            
025100                                                                          
025200 4100-SERIAL-NUMBER-F. EXIT.                                              
025300                                                                          
025400*----  GREGORIAN LEAP-YEAR TEST  ---------------------------------        
025500 4200-CHECK-LEAP-YEAR.                                                    
025600                                                                          
025700     DIVIDE WS-SERIAL-CCYY BY 4 GIVING WS-DIV-QUOT                        
025800                              REMAINDER WS-DIV-REM                        
025900     IF WS-DIV-REM NOT = ZERO                                             
026000        SET WS-IS-NOT-LEAP-YEAR TO TRUE                                   
026100     ELSE                                                                 
026200        DIVIDE WS-SERIAL-CCYY BY 100 GIVING WS-DIV-QUOT                   
026300                                 REMAINDER WS-DIV-REM                     
026400        IF WS-DIV-REM NOT = ZERO                                          
026500           SET WS-IS-LEAP-YEAR TO TRUE                                    
026600        ELSE                                                              
026700           DIVIDE WS-SERIAL-CCYY BY 400 GIVING WS-DIV-QUOT                
026800                                    REMAINDER WS-DIV-REM                  
026900           IF WS-DIV-REM = ZERO                                           
027000              SET WS-IS-LEAP-YEAR TO TRUE                         CR0340  
027100           ELSE                                                           
027200              SET WS-IS-NOT-LEAP-YEAR TO TRUE                     CR0340  
027300           END-IF                                                         
027400        END-IF                                                            
027500     END-IF.                                                              
027600                                                                          
027700 4200-CHECK-LEAP-YEAR-F. EXIT.                                            
027800                                                                          
027900*----  BUILD CUMULATIVE-DAYS-BEFORE-MONTH TABLE  -----------------        
028000 4300-BUILD-MONTH-TBL.                                                    
028100                                                                          
028200     MOVE 31 TO WS-DAYS-IN-MONTH (1)                                      
028300     IF WS-IS-LEAP-YEAR                                                   
028400        MOVE 29 TO WS-DAYS-IN-MONTH (2)                                   
028500     ELSE                                                                 
028600        MOVE 28 TO WS-DAYS-IN-MONTH (2)                                   
028700     END-IF                                                               
028800     MOVE 31 TO WS-DAYS-IN-MONTH (3)                                      
028900     MOVE 30 TO WS-DAYS-IN-MONTH (4)                                      
029000     MOVE 31 TO WS-DAYS-IN-MONTH (5)                                      
029100     MOVE 30 TO WS-DAYS-IN-MONTH (6)                                      
029200     MOVE 31 TO WS-DAYS-IN-MONTH (7)                                      
029300     MOVE 31 TO WS-DAYS-IN-MONTH (8)                                      
029400     MOVE 30 TO WS-DAYS-IN-MONTH (9)                                      
029500     MOVE 31 TO WS-DAYS-IN-MONTH (10)                                     
029600     MOVE 30 TO WS-DAYS-IN-MONTH (11)                                     
029700     MOVE 31 TO WS-DAYS-IN-MONTH (12)                                     
029800                                                                          
029900     MOVE ZERO TO WS-CUM-DAYS (1)                                         
030000     PERFORM 4310-ACCUMULATE-MONTH THRU 4310-ACCUMULATE-MONTH-F           
030100        VARYING WS-MONTH-SUB FROM 2 BY 1 UNTIL WS-MONTH-SUB > 12.         
030200                                                                          
030300 4300-BUILD-MONTH-TBL-F. EXIT.                                            
030400                                                                          
030500 4310-ACCUMULATE-MONTH.                                                   
030600                                                                          
030700     COMPUTE WS-CUM-DAYS (WS-MONTH-SUB) =                                 
030800             WS-CUM-DAYS (WS-MONTH-SUB - 1) +                             
030900             WS-DAYS-IN-MONTH (WS-MONTH-SUB - 1).                         
031000                                                                          
031100 4310-ACCUMULATE-MONTH-F. EXIT.                                           
