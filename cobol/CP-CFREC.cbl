000100*****************************************************************         
000200*                                                               *         
000300*   C O P Y B O O K   -   C P - C F R E C                       *         
000400*                                                               *         
000500*   CASH-FLOW TRANSACTION RECORD - MIRR CALCULATION ENGINE      *         
000600*   LENGTH = 40 BYTES - LINE SEQUENTIAL INPUT FILE               *        
000700*                                                                *        
000800*   ONE RECORD IS WRITTEN PER CASH FLOW BY THE PORTFOLIO         *        
000900*   ACCOUNTING FEED.  THE FIRST CASH FLOW OF A SERIES IS THE     *        
001000*   MARKET VALUE AT THE START OF THE PERIOD; THE LAST IS THE     *        
001100*   ENDING MARKET VALUE CARRIED AS A NEGATIVE AMOUNT.            *        
001200*                                                                *        
001300*****************************************************************         
001400 01  CP-CF-INPUT-REC.                                                     
001500*--------------------------------------------------------------*          
001600*    RELATIVE POSITION  1: 8  -  CALENDAR DATE OF CASH FLOW     *         
001700*    FORMAT IS CCYYMMDD.  NO EDIT - VALUE MUST BE A VALID       *         
001800*    GREGORIAN CALENDAR DATE.                                  *          
001900*--------------------------------------------------------------*          
002000     05  CF-DATE-IN              PIC 9(8).                                
002100     05  CF-DATE-PARTS REDEFINES CF-DATE-IN.                              
002200         10  CF-DATE-CCYY        PIC 9(4).                                
002300         10  CF-DATE-MM          PIC 9(2).                                
002400         10  CF-DATE-DD          PIC 9(2).                                
002500*--------------------------------------------------------------*          
002600*    RELATIVE POSITION  9: 9  -  COLUMN SEPARATOR               *         
002700*--------------------------------------------------------------*          
002800     05  FILLER                  PIC X(1)  VALUE SPACE.                   
002900*--------------------------------------------------------------*          
003000*    RELATIVE POSITION 10:15  -  SIGNED CASH-FLOW AMOUNT        *         
003100*    SIGN IS LEADING AND SEPARATE, DECIMAL POINT IS EXPLICIT    *         
003200*    IN THE TEXT.  CONTRIBUTIONS ARE POSITIVE; WITHDRAWALS      *         
003300*    AND THE ENDING MARKET VALUE CARRY A LEADING MINUS SIGN.    *         
003400*--------------------------------------------------------------*          
003500     05  CF-AMOUNT-IN            PIC S9(11).9(2)                          
003600                                 SIGN IS LEADING SEPARATE.                
003700     05  CF-AMOUNT-ALPHA REDEFINES CF-AMOUNT-IN                           
003800                                  PIC X(15).                              
003900*--------------------------------------------------------------*          
004000*    RELATIVE POSITION 25:40  -  RESERVED FOR FUTURE USE        *         
004100*    (SOURCE-SYSTEM TAG, LOT NUMBER, ETC. - NOT USED BY MIRR)   *         
004200*--------------------------------------------------------------*          
004300     05  FILLER                  PIC X(16) VALUE SPACES.                  
