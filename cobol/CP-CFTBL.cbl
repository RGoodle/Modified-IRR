000100*****************************************************************         
000200*                                                               *         
000300*   C O P Y B O O K   -   C P - C F T B L                       *         
000400*                                                               *         
000500*   IN-MEMORY CASH-FLOW TABLE - MIRR CALCULATION ENGINE         *         
000600*                                                                *        
000700*   SHARED WORKING AREA PASSED ON THE LINKAGE OF PGMMIRR,        *        
000800*   PGMCFLST, PGMNPVCA AND PGMBRENT.  HOLDS THE FULL DATED       *        
000900*   CASH-FLOW SERIES FOR ONE MIRR SOLVE, THE EARLIEST DATE OF    *        
001000*   THE SERIES (THE START DATE) AND THE TOTAL NUMBER OF DAYS     *        
001100*   SPANNED BY THE SERIES.  MAXIMUM OF 500 CASH FLOWS PER RUN.  *         
001200*                                                                *        
001300*****************************************************************         
001400 01  CP-CASH-FLOW-TABLE.                                                  
001500*--------------------------------------------------------------*          
001600*    NUMBER OF CASH FLOWS CURRENTLY HELD IN CFT-ENTRY           *         
001700*--------------------------------------------------------------*          
001800     05  CFT-COUNT               PIC S9(4) COMP.                          
001900*--------------------------------------------------------------*          
002000*    EARLIEST DATE SEEN IN THE SERIES - THE SINCE-INCEPTION     *         
002100*    START DATE.  EVERY WCF-DAYS VALUE IS RELATIVE TO THIS.    *          
002200*--------------------------------------------------------------*          
002300     05  CFT-START-DATE          PIC 9(8).                                
002400     05  CFT-START-DATE-PARTS REDEFINES CFT-START-DATE.                   
002500         10  CFT-START-CCYY      PIC 9(4).                                
002600         10  CFT-START-MM        PIC 9(2).                                
002700         10  CFT-START-DD        PIC 9(2).                                
002800*--------------------------------------------------------------*          
002900*    TOTAL DAYS SPANNED BY THE SERIES - THE DAYS-FROM-START    *          
003000*    OF THE LATEST CASH FLOW.  SET BY PGMMIRR AFTER LOAD.       *         
003100*--------------------------------------------------------------*          
003200     05  CFT-TOTAL-DAYS          PIC S9(7) COMP-3.                        
003300*--------------------------------------------------------------*          
003400*    RESERVED FOR FUTURE USE                                   *          
003500*--------------------------------------------------------------*          
003600     05  FILLER                  PIC X(10).                               
003700*--------------------------------------------------------------*          
003800*    THE CASH-FLOW TABLE ITSELF - ONE ENTRY PER CASH FLOW      *          
003900*    LOADED FROM CP-CF-INPUT-REC, IN THE ORDER RECEIVED.        *         
004000*--------------------------------------------------------------*          
004100     05  CFT-ENTRY OCCURS 500 TIMES                                       
004200                   INDEXED BY CFT-IDX.                                    
004300         10  WCF-DATE            PIC 9(8).                                
004400         10  WCF-DATE-PARTS REDEFINES WCF-DATE.                           
004500             15  WCF-CCYY        PIC 9(4).                                
004600             15  WCF-MM          PIC 9(2).                                
004700             15  WCF-DD          PIC 9(2).                                
004800         10  WCF-AMOUNT          PIC S9(11)V9(2) COMP-3.                  
004900*            DAYS ELAPSED FROM CFT-START-DATE TO WCF-DATE.                
005000         10  WCF-DAYS            PIC S9(7).                               
005100*            RESERVED FOR FUTURE USE (LOT / SLEEVE ID, ETC.)              
005200         10  FILLER              PIC X(5).                                
