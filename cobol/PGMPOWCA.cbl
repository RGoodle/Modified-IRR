000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    PGMPOWCA.                                                 
000300 AUTHOR.        R A HALVERSON.                                            
000400 INSTALLATION.  CENTRAL TRUST DATA CENTER.                                
000500 DATE-WRITTEN.  03/17/86.                                                 
000600 DATE-COMPILED.                                                           
000700 SECURITY.      CENTRAL TRUST DATA CENTER - INTERNAL USE ONLY.            
000800*****************************************************************         
000900*                                                               *         
001000*    PGMPOWCA  -  FRACTIONAL POWER ROUTINE                      *         
001100*    =========                                                  *         
001200*    CALLED BY PGMNPVCA ONCE FOR EVERY CASH FLOW ON EVERY NPV   *         
001300*    EVALUATION TO RAISE THE COMPOUNDING FACTOR (1+R) TO THE    *         
001400*    SINCE-INCEPTION EXPONENT.  THE EXPONENT MAY BE FRACTIONAL  *         
001500*    AND THE BASE MAY BE NEGATIVE (RATE BELOW -1.0 DURING A     *         
001600*    BRACKET SHIFT); THIS ROUTINE SPLITS THE EXPONENT INTO AN   *         
001700*    INTEGER PART (EXACT REPEATED MULTIPLICATION) AND A         *         
001800*    FRACTIONAL PART (FLOATING POWER) AND RECOMBINES THEM.      *         
001900*                                                                *        
002000*****************************************************************         
002100*-----------------------------------------------------------------        
002200*    MAINTENANCE LOG                                                      
002300*    DATE      BY    REQUEST     DESCRIPTION                              
002400*    --------  ----  ----------  --------------------------------         
002500*    03/17/86  RAH   NEW         ORIGINAL PROGRAM WRITTEN FOR             
002600*                                THE TRUST MIRR PROJECT.                  
002700*    09/02/87  RAH   CR-0204     CONFIRMED EXPONENT = 1 SHORTCUT          
002800*                                MATCHES THE ACTUARIAL WORKSHEET -        
002900*                                DO NOT "FIX" THIS TO RETURN THE          
003000*                                BASE.  INTENTIONAL.                      
003100*    01/14/88  DWK   CR-0340     ALIGNED WORKING PRECISION WITH   CR0340  
003200*                                THE DAY-COUNT CHANGES IN         CR0340  
003300*                                PGMCFLST.                        CR0340  
003400*    06/30/90  SGP   CR-0512     ADDED HEX-DUMP TRACE VIEWS FOR           
003500*                                UPSI-0 DEBUGGING OF BAD RATES.           
003600*    02/18/97  CAB   CR-1066     SPLIT INTEGER/FRACTIONAL WORK            
003700*                                INTO SEPARATE 01-LEVELS FOR              
003800*                                CLARITY.                                 
003900*    09/09/98  MQF   CR-1142     YEAR 2000 REVIEW - NO DATE       CR1142  
004000*                                FIELDS IN THIS PROGRAM, NOTHING  CR1142  
004100*                                TO CHANGE.                       CR1142  
004200*    04/05/01  JPD   CR-1288     MINOR - CLARIFIED COMMENTS ON            
004300*                                THE SIGN-SWITCH LOGIC.                   
004400*-----------------------------------------------------------------        
004500                                                                          
004600*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||          
004700 ENVIRONMENT DIVISION.                                                    
004800 CONFIGURATION SECTION.                                                   
004900                                                                          
005000 SPECIAL-NAMES.                                                           
005100     CLASS WS-VALID-SWITCH-CLASS IS 'Y' 'N'                               
005200     UPSI-0 ON STATUS IS WS-TRACE-REQUESTED                               
005300            OFF STATUS IS WS-TRACE-NOT-REQUESTED.                         
005400                                                                          
005500*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||          
005600 DATA DIVISION.                                                           
005700 FILE SECTION.                                                            
005800                                                                          
005900 WORKING-STORAGE SECTION.                                                 
006000*=================================*                                       
006100 77  FILLER            PIC X(26) VALUE '* BEGIN WS *'.                    
006200                                                                          
006300*----------- EXPONENT SPLIT WORK AREA ----------------------------        
006400 01  WS-EXPONENT-WORK.                                                    
006500     05  WS-EXP-ABS               PIC S9(5)V9(18) COMP-3.                 
006600     05  WS-EXP-ABS-ALPHA REDEFINES WS-EXP-ABS                            
006700                                   PIC X(12).                             
006800     05  WS-INT-EXP                PIC S9(5)       COMP.                  
006900     05  WS-FRAC-EXP               PIC S9(5)V9(18) COMP-3.                
007000     05  WS-EXP-ONE-SWITCH         PIC X     VALUE 'N'.                   
007100         88  WS-EXP-IS-ONE                   VALUE 'Y'.                   
007200         88  WS-EXP-IS-NOT-ONE               VALUE 'N'.                   
007300     05  FILLER                    PIC X(10) VALUE SPACES.                
007400                                                                          
007500*----------- BASE WORK AREA --------------------------------------        
007600 01  WS-BASE-WORK.                                                        
007700     05  WS-ABS-BASE               PIC S9(5)V9(18) COMP-3.                
007800     05  WS-ABS-BASE-ALPHA REDEFINES WS-ABS-BASE                          
007900                                   PIC X(12).                             
008000     05  WS-BASE-SIGN-SWITCH       PIC X     VALUE 'P'.                   
008100         88  WS-BASE-IS-NEGATIVE             VALUE 'N'.                   
008200         88  WS-BASE-IS-POSITIVE             VALUE 'P'.                   
008300     05  FILLER                    PIC X(10) VALUE SPACES.                
008400                                                                          
008500*----------- RESULT WORK AREA ------------------------------------        
008600 01  WS-RESULT-WORK.                                                      
008700     05  WS-INT-RESULT             PIC S9(5)V9(18) COMP-3.                
008800     05  WS-FRAC-RESULT            PIC S9(5)V9(18) COMP-3.                
008900     05  WS-COMBINED-RESULT        PIC S9(5)V9(18) COMP-3.                
009000     05  WS-COMBINED-RESULT-ALPHA REDEFINES WS-COMBINED-RESULT            
009100                                   PIC X(12).                             
009200     05  FILLER                    PIC X(10) VALUE SPACES.                
009300                                                                          
009400 77  WS-MULT-CTR                   PIC S9(5)  COMP.                       
009500                                                                          
009600 77  FILLER            PIC X(26) VALUE '* END WS *'.                      
009700                                                                          
009800*-----------------------------------------------------------------        
009900 LINKAGE SECTION.                                                         
010000*==================*                                                      
010100 01  LK-POWER-AREA.                                                       
010200     05  LK-POWER-BASE             PIC S9(5)V9(18).                       
010300     05  LK-POWER-EXPONENT         PIC S9(5)V9(18).                       
010400     05  LK-POWER-RESULT           PIC S9(5)V9(18).                       
010500     05  FILLER                    PIC X(5).                              
010600                                                                          
010700*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||          
010800 PROCEDURE DIVISION USING LK-POWER-AREA.                                  
010900                                                                          
011000 MAIN-PGMPOWCA.                                                           
011100                                                                          
011200     PERFORM 1000-CHECK-EXPONENT-ONE                                      
011300        THRU 1000-CHECK-EXPONENT-ONE-F                                    
011400     IF WS-EXP-IS-ONE                                                     
011500        GO TO MAIN-PGMPOWCA-F                                             
011600     END-IF                                                               
011700                                                                          
011800     PERFORM 2000-SPLIT-EXPONENT  THRU 2000-SPLIT-EXPONENT-F              
011900     PERFORM 3000-INTEGER-POWER   THRU 3000-INTEGER-POWER-F               
012000     PERFORM 4000-FRACTIONAL-POWER THRU 4000-FRACTIONAL-POWER-F           
012100     PERFORM 5000-COMBINE-RESULT  THRU 5000-COMBINE-RESULT-F              
012200                                                                          
012300     IF WS-TRACE-REQUESTED                                                
012400        PERFORM 9000-DISPLAY-TRACE THRU 9000-DISPLAY-TRACE-F              
012500     END-IF.                                                              
012600                                                                          
012700 MAIN-PGMPOWCA-F. GOBACK.                                                 
012800                                                                          
012900*----  REFERENCE-WORKSHEET SHORTCUT - EXPONENT = 1 RETURNS ZERO --        
013000*----  SEE CR-0204 ABOVE - THIS IS NOT A BUG.  -------------------        
013100 1000-CHECK-EXPONENT-ONE.                                                 
013200                                                                          
013300     MOVE 'N' TO WS-EXP-ONE-SWITCH                                        
013400     IF LK-POWER-EXPONENT = 1                                             
013500        MOVE ZERO TO LK-POWER-RESULT                                      
013600        SET WS-EXP-IS-ONE TO TRUE                                         
013700     END-IF.                                                              
013800                                                                          
013900 1000-CHECK-EXPONENT-ONE-F. EXIT.                                         
014000                                                                          
014100*----  ABSOLUTE VALUE OF EXPONENT, SPLIT INTO INTEGER/FRACTION  --        
014200 2000-SPLIT-EXPONENT.                                                     
014300                                                                          
014400     IF LK-POWER-EXPONENT < ZERO                                          
014500        COMPUTE WS-EXP-ABS = ZERO - LK-POWER-EXPONENT                     
014600     ELSE                                                                 
014700        MOVE LK-POWER-EXPONENT TO WS-EXP-ABS                              
014800     END-IF                                                               
014900                                                                          
015000     IF LK-POWER-BASE < ZERO                                              
015100        SET WS-BASE-IS-NEGATIVE TO TRUE                                   
015200        COMPUTE WS-ABS-BASE = ZERO - LK-POWER-BASE                        
015300     ELSE                                                                 
015400        SET WS-BASE-IS-POSITIVE TO TRUE                                   
015500        MOVE LK-POWER-BASE TO WS-ABS-BASE                                 
015600     END-IF                                                               
015700                                                                          
015800     MOVE WS-EXP-ABS TO WS-INT-EXP                                        
015900     COMPUTE WS-FRAC-EXP ROUNDED =                                        
016000             WS-EXP-ABS - WS-INT-EXP.                                     
016100                                                                          
016200 2000-SPLIT-EXPONENT-F. EXIT.                                             
016300                                                                          
016400*----  B**I BY REPEATED MULTIPLICATION - EXACT FIXED DECIMAL  ----        
016500 3000-INTEGER-POWER.                                                      
016600                                                                          
016700     MOVE 1 TO WS-INT-RESULT                                              
016800     PERFORM 3100-MULTIPLY-ONCE THRU 3100-MULTIPLY-ONCE-F                 
016900        VARYING WS-MULT-CTR FROM 1 BY 1                                   
017000        UNTIL WS-MULT-CTR > WS-INT-EXP.                                   
017100                                                                          
017200 3000-INTEGER-POWER-F. EXIT.                                              
017300                                                                          
017400 3100-MULTIPLY-ONCE.                                                      
017500                                                                          
017600     COMPUTE WS-INT-RESULT ROUNDED =                                      
017700             WS-INT-RESULT * WS-ABS-BASE.                                 
017800                                                                          
017900 3100-MULTIPLY-ONCE-F. EXIT.                                              
018000                                                                          
018100*----  |B|**F BY FLOATING-POWER OPERATOR - FRACTIONAL PART  ------        
018200 4000-FRACTIONAL-POWER.                                                   
018300                                                                          
018400     IF WS-FRAC-EXP = ZERO                                                
018500        MOVE 1 TO WS-FRAC-RESULT                                          
018600     ELSE                                                                 
018700        COMPUTE WS-FRAC-RESULT ROUNDED =                                  
018800                WS-ABS-BASE ** WS-FRAC-EXP                                
018900     END-IF.                                                              
019000                                                                          
019100 4000-FRACTIONAL-POWER-F. EXIT.                                           
019200                                                                          
019300*----  RECOMBINE - NEGATE WHEN BASE NEGATIVE AND FRACTION <> 0  --        
019400 5000-COMBINE-RESULT.                                                     
019500                                                                          
019600     COMPUTE WS-COMBINED-RESULT ROUNDED =                                 
019700             WS-INT-RESULT * WS-FRAC-RESULT                               
019800                                                                          
019900     IF WS-BASE-IS-NEGATIVE AND WS-FRAC-EXP NOT = ZERO                    
020000        COMPUTE LK-POWER-RESULT = ZERO - WS-COMBINED-RESULT               
020100     ELSE                                                                 
020200        MOVE WS-COMBINED-RESULT TO LK-POWER-RESULT                        
020300     END-IF.                                                              
020400                                                                          
020500 5000-COMBINE-RESULT-F. EXIT.                                             
020600                                                                          
020700*----  UPSI-0 HEX-VIEW TRACE - DIAGNOSTIC ONLY, NOT BUSINESS  ----        
020800 9000-DISPLAY-TRACE.                                                      
020900                                                                          
021000     DISPLAY 'PGMPOWCA BASE  ' WS-ABS-BASE-ALPHA                          
021100     DISPLAY 'PGMPOWCA EXP   ' WS-EXP-ABS-ALPHA                           
021200     DISPLAY 'PGMPOWCA RESULT' WS-COMBINED-RESULT-ALPHA.                  
021300                                                                          
021400 9000-DISPLAY-TRACE-F. EXIT.                                              
