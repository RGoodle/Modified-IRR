000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    PGMBRENT.                                                 
000300 AUTHOR.        D W KOVACS.                                               
000400 INSTALLATION.  CENTRAL TRUST DATA CENTER.                                
000500 DATE-WRITTEN.  04/02/86.                                                 
000600 DATE-COMPILED.                                                           
000700 SECURITY.      CENTRAL TRUST DATA CENTER - INTERNAL USE ONLY.            
000800*****************************************************************         
000900*                                                               *         
001000*    PGMBRENT  -  COMBINED QUADRATIC / SECANT / BISECTION       *         
001100*    =========     ROOT FINDER                                 *          
001200*    CALLED ONCE BY PGMMIRR FOR EACH BRACKET.  GIVEN A BEST     *         
001300*    RATE ESTIMATE AND A COUNTER ESTIMATE, HUNTS FOR THE RATE   *         
001400*    AT WHICH PGMNPVCA'S NET PRESENT VALUE CROSSES ZERO.  IF    *         
001500*    THE TWO ENDPOINTS GIVE NPV RESULTS OF THE SAME SIGN THE    *         
001600*    ROOT IS NOT BRACKETED; PGMMIRR IS TOLD WHICH WAY TO SHIFT  *         
001700*    THE BRACKET AND TRIES AGAIN.                               *         
001800*                                                               *         
001900*****************************************************************         
002000*-----------------------------------------------------------------        
002100*    MAINTENANCE LOG                                                      
002200*    DATE      BY    REQUEST     DESCRIPTION                              
002300*    --------  ----  ----------  --------------------------------         
002400*    04/02/86  DWK   NEW         ORIGINAL PROGRAM WRITTEN FOR             
002500*                                THE TRUST MIRR PROJECT - FOLLOWS         
002600*                                THE ACTUARIAL DEPT WORKSHEET             
002700*                                METHOD FOR THE RATE SEARCH.              
002800*    08/22/86  RAH   CR-0118     CORRECTED SIGN TEST ON THE               
002900*                                BRACKET-INVALID CHECK.                   
003000*    01/14/88  DWK   CR-0340     NO CHANGE - REVIEWED AGAINST             
003100*                                CR-0340 DAY-COUNT FIX, THIS              
003200*                                PROGRAM CARRIES NO DATE FIELDS.          
003300*    06/30/90  SGP   CR-0512     NO CHANGE - TABLE SIZE INCREASE          
003400*                                DOES NOT AFFECT THE SEARCH.              
003500*    02/18/97  CAB   CR-1066     FULL REWRITE OF THE ESTIMATE             
003600*                                PICK - SPLIT INTO INTERPOLATE /          
003700*                                CHECK-BISECTION / EVALUATE-              
003800*                                CANDIDATE PARAGRAPH RANGES TO            
003900*                                MATCH THE ACTUARIAL REVIEW NOTES.        
004000*    09/09/98  MQF   CR-1142     YEAR 2000 REVIEW - NO DATE       CR1142  
004100*                                FIELDS IN THIS PROGRAM, NOTHING  CR1142  
004200*                                TO CHANGE.                       CR1142  
004300*    04/05/01  JPD   CR-1288     MINOR - CLARIFIED COMMENTS ON            
004400*                                THE HISTORY-CARRY FIELDS.                
004500*    06/11/01  JPD   CR-1301     ADDED THE SHARED ABSOLUTE-VALUE          
004600*                                PARAGRAPH - THIS SHOP'S COMPILER         
004700*                                HAS NO ABS INTRINSIC, EVERY CALL         
004800*                                SITE WAS ROLLING ITS OWN IF-TEST.        
004900*    11/19/01  JPD   CR-1317     CHECK-BISECTION HAD THE UNDER-           
005000*                                SHOOT TEST BACKWARDS - WE WERE           
005100*                                RUNNING THE DELTA/M-HALF TEST            
005200*                                WHEN X WAS SHORT OF THE LIMIT AND        
005300*                                FORCING BISECTION WHEN IT WASN'T.        
005400*                                ACTUARIAL CAUGHT IT COMPARING A          
005500*                                HAND-WORKED CASE AGAINST THE RUN.        
005600*-----------------------------------------------------------------        
005700                                                                          
005800*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||          
005900 ENVIRONMENT DIVISION.                                                    
006000 CONFIGURATION SECTION.                                                   
006100                                                                          
006200 SPECIAL-NAMES.                                                           
006300     CLASS WS-VALID-SWITCH-CLASS IS 'Y' 'N'                               
006400     UPSI-0 ON STATUS IS WS-TRACE-REQUESTED                               
006500            OFF STATUS IS WS-TRACE-NOT-REQUESTED.                         
006600                                                                          
006700*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||          
006800 DATA DIVISION.                                                           
006900 FILE SECTION.                                                            
007000                                                                          
007100 WORKING-STORAGE SECTION.                                                 
007200*=================================*                                       
007300 77  FILLER            PIC X(26) VALUE '* BEGIN WS *'.                    
007400                                                                          
007500*----------- METHOD / CONTROL SWITCHES ---------------------------        
007600 01  WS-SWITCHES.                                                         
007700     05  WS-METHOD-SWITCH         PIC X     VALUE 'S'.                    
007800         88  WS-METHOD-IS-QUADRATIC         VALUE 'Q'.                    
007900         88  WS-METHOD-IS-SECANT            VALUE 'S'.                    
008000         88  WS-METHOD-IS-BISECTION         VALUE 'B'.                    
008100     05  WS-BRACKET-STATUS        PIC X(10) VALUE SPACES.                 
008200         88  WS-BRACKET-IS-VALID            VALUE 'SOLVED'.               
008300         88  WS-BRACKET-TOO-LOW             VALUE 'TOO-LOW'.              
008400         88  WS-BRACKET-TOO-HIGH            VALUE 'TOO-HIGH'.             
008500     05  WS-CONVERGED-SWITCH      PIC X     VALUE 'N'.                    
008600         88  WS-HAS-CONVERGED               VALUE 'Y'.                    
008700         88  WS-NOT-CONVERGED                VALUE 'N'.                   
008800     05  WS-SWAP-NEEDED-SWITCH    PIC X     VALUE 'N'.                    
008900         88  WS-SWAP-IS-NEEDED              VALUE 'Y'.                    
009000         88  WS-SWAP-NOT-NEEDED              VALUE 'N'.                   
009100     05  FILLER                   PIC X(15) VALUE SPACES.                 
009200                                                                          
009300*----------- ESTIMATE / RESULT HISTORY ---------------------------        
009400*    A = COUNTER ESTIMATE, B = BEST ESTIMATE, C = PREVIOUS,               
009500*    D = EARLIER.  FA/FB/FC/FD ARE THE NPV RESULTS AT EACH.               
009600 01  WS-ESTIMATE-HISTORY.                                                 
009700     05  WS-A                     PIC S9(5)V9(18) COMP-3.                 
009800     05  WS-A-ALPHA REDEFINES WS-A                                        
009900                                  PIC X(12).                              
010000     05  WS-B                     PIC S9(5)V9(18) COMP-3.                 
010100     05  WS-B-ALPHA REDEFINES WS-B                                        
010200                                  PIC X(12).                              
010300     05  WS-C                     PIC S9(5)V9(18) COMP-3.                 
010400     05  WS-D                     PIC S9(5)V9(18) COMP-3.                 
010500     05  WS-X                     PIC S9(5)V9(18) COMP-3.                 
010600     05  WS-X-ALPHA REDEFINES WS-X                                        
010700                                  PIC X(12).                              
010800     05  FILLER                   PIC X(10) VALUE SPACES.                 
010900                                                                          
011000 01  WS-RESULT-HISTORY.                                                   
011100     05  WS-FA                    PIC S9(9)V9(18) COMP-3.                 
011200     05  WS-FB                    PIC S9(9)V9(18) COMP-3.                 
011300     05  WS-FC                    PIC S9(9)V9(18) COMP-3.                 
011400     05  WS-FD                    PIC S9(9)V9(18) COMP-3.                 
011500     05  WS-Y                     PIC S9(9)V9(18) COMP-3.                 
011600     05  FILLER                   PIC X(10) VALUE SPACES.                 
011700                                                                          
011800*----------- INTERPOLATION WORK AREA -----------------------------        
011900 01  WS-INTERP-WORK.                                                      
012000     05  WS-PREV-INTERP-X         PIC S9(5)V9(18) COMP-3.                 
012100     05  WS-NUMER-1               PIC S9(9)V9(18) COMP-3.                 
012200     05  WS-NUMER-2               PIC S9(9)V9(18) COMP-3.                 
012300     05  WS-NUMER-3               PIC S9(9)V9(18) COMP-3.                 
012400     05  WS-DENOM-1               PIC S9(9)V9(18) COMP-3.                 
012500     05  WS-DENOM-2               PIC S9(9)V9(18) COMP-3.                 
012600     05  WS-DENOM-3               PIC S9(9)V9(18) COMP-3.                 
012700     05  WS-UNDERSHOOT-LIMIT      PIC S9(5)V9(18) COMP-3.                 
012800     05  WS-DELTA-1               PIC S9(5)V9(18) COMP-3.                 
012900     05  WS-DELTA-2               PIC S9(5)V9(18) COMP-3.                 
013000     05  WS-M-HALF                PIC S9(5)V9(18) COMP-3.                 
013100     05  FILLER                   PIC X(10) VALUE SPACES.                 
013200                                                                          
013300*----------- SHARED ABSOLUTE-VALUE WORK AREA - SEE CR-1301  ------        
013400 01  WS-ABS-WORK.                                                         
013500     05  WS-ABS-IN                PIC S9(9)V9(18) COMP-3.                 
013600     05  WS-ABS-OUT               PIC S9(9)V9(18) COMP-3.                 
013700     05  WS-ABS-HOLD-1            PIC S9(9)V9(18) COMP-3.                 
013800     05  WS-ABS-HOLD-2            PIC S9(9)V9(18) COMP-3.                 
013900     05  FILLER                   PIC X(10) VALUE SPACES.                 
014000                                                                          
014100*----------- TOLERANCES AND COUNTERS -----------------------------        
014200 01  WS-TOLERANCE-WORK.                                                   
014300     05  WS-ESTIMATE-TOLERANCE    PIC S9(1)V9(9) COMP-3                   
014400                                  VALUE .000000001.                       
014500     05  WS-RESULT-TOLERANCE      PIC S9(1)V9(9) COMP-3                   
014600                                  VALUE .000000001.                       
014700     05  FILLER                   PIC X(10) VALUE SPACES.                 
014800                                                                          
014900 77  WS-ITER-CTR                  PIC S9(3)  COMP.                        
015000 77  WS-MAX-ITER                  PIC S9(3)  COMP VALUE 100.              
015100                                                                          
015200*----------- LOCAL CALL AREA FOR THE PGMNPVCA SUBCALL  -----------        
015300 01  WS-NPV-CALL-AREA.                                                    
015400     05  WS-NPV-RATE              PIC S9(5)V9(18).                        
015500     05  WS-NPV-RESULT            PIC S9(9)V9(18).                        
015600     05  FILLER                   PIC X(5).                               
015700                                                                          
015800 77  FILLER            PIC X(26) VALUE '* END WS *'.                      
015900                                                                          
016000*-----------------------------------------------------------------        
016100 LINKAGE SECTION.                                                         
016200*==================*                                                      
016300     COPY CP-CFTBL.                                                       
016400                                                                          
016500 01  LK-BRENT-AREA.                                                       
016600     05  LK-BRENT-BEST            PIC S9(5)V9(18).                        
016700     05  LK-BRENT-COUNTER         PIC S9(5)V9(18).                        
016800     05  LK-BRENT-RESULT          PIC S9(5)V9(18).                        
016900     05  LK-BRENT-STATUS          PIC X(10).                              
017000     05  FILLER                   PIC X(5).                               
017100                                                                          
017200*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||          
017300 PROCEDURE DIVISION USING CP-CASH-FLOW-TABLE LK-BRENT-AREA.               
017400                                                                          
017500 MAIN-PGMBRENT.                                                           
017600                                                                          
017700     MOVE LK-BRENT-BEST    TO WS-B                                        
017800     MOVE LK-BRENT-COUNTER TO WS-A                                        
017900                                                                          
018000     PERFORM 1000-EVALUATE-ENDPOINTS                                      
018100        THRU 1000-EVALUATE-ENDPOINTS-F                                    
018200     IF NOT WS-BRACKET-IS-VALID                                           
018300        MOVE WS-BRACKET-STATUS TO LK-BRENT-STATUS                         
018400        GO TO MAIN-PGMBRENT-F                                             
018500     END-IF                                                               
018600                                                                          
018700     PERFORM 2000-ORDER-ESTIMATES THRU 2000-ORDER-ESTIMATES-F             
018800     PERFORM 3000-ITERATE         THRU 3000-ITERATE-F                     
018900                                                                          
019000     MOVE WS-X      TO LK-BRENT-RESULT                                    
019100     MOVE 'SOLVED'  TO LK-BRENT-STATUS.                                   
019200                                                                          
019300 MAIN-PGMBRENT-F. GOBACK.                                                 
019400                                                                          
019500*----  EVALUATE F(B) AND F(A) - CHECK THE BRACKET IS VALID  ------        
019600 1000-EVALUATE-ENDPOINTS.                                                 
019700                                                                          
019800     MOVE WS-B TO WS-NPV-RATE                                             
019900     CALL 'PGMNPVCA' USING CP-CASH-FLOW-TABLE WS-NPV-CALL-AREA            
020000     MOVE WS-NPV-RESULT TO WS-FB                                          
020100                                                                          
020200     MOVE WS-A TO WS-NPV-RATE                                             
020300     CALL 'PGMNPVCA' USING CP-CASH-FLOW-TABLE WS-NPV-CALL-AREA            
020400     MOVE WS-NPV-RESULT TO WS-FA                                          
020500                                                                          
020600     IF (WS-FA > ZERO AND WS-FB > ZERO)                                   
020700        OR (WS-FA < ZERO AND WS-FB < ZERO)                                
020800        IF WS-FB < ZERO                                                   
020900           SET WS-BRACKET-TOO-LOW TO TRUE                                 
021000        ELSE                                                              
021100           SET WS-BRACKET-TOO-HIGH TO TRUE                                
021200        END-IF                                                            
021300     ELSE                                                                 
021400        SET WS-BRACKET-IS-VALID TO TRUE                                   
021500     END-IF.                                                              
021600                                                                          
021700 1000-EVALUATE-ENDPOINTS-F. EXIT.                                         
021800                                                                          
021900*----  B IS ALWAYS THE CLOSEST-TO-ZERO ESTIMATE - SEED C/D  ------        
022000 2000-ORDER-ESTIMATES.                                                    
022100                                                                          
022200     PERFORM 2050-CHECK-SWAP-NEEDED THRU 2050-CHECK-SWAP-NEEDED-F         
022300     IF WS-SWAP-IS-NEEDED                                                 
022400        PERFORM 2100-SWAP-A-AND-B THRU 2100-SWAP-A-AND-B-F                
022500     END-IF                                                               
022600                                                                          
022700     MOVE WS-A  TO WS-C                                                   
022800     MOVE ZERO  TO WS-D                                                   
022900     MOVE WS-FA TO WS-FC                                                  
023000     MOVE WS-FA TO WS-FD                                                  
023100     MOVE WS-C  TO WS-PREV-INTERP-X.                                      
023200                                                                          
023300 2000-ORDER-ESTIMATES-F. EXIT.                                            
023400                                                                          
023500*----  TRUE WHEN |F(A)| < |F(B)| - SHARED BY STEPS 2 AND 7  ------        
023600 2050-CHECK-SWAP-NEEDED.                                                  
023700                                                                          
023800     MOVE WS-FA TO WS-ABS-IN                                              
023900     PERFORM 9100-COMPUTE-ABSOLUTE THRU 9100-COMPUTE-ABSOLUTE-F           
024000     MOVE WS-ABS-OUT TO WS-ABS-HOLD-1                                     
024100                                                                          
024200     MOVE WS-FB TO WS-ABS-IN                                              
024300     PERFORM 9100-COMPUTE-ABSOLUTE THRU 9100-COMPUTE-ABSOLUTE-F           
024400     MOVE WS-ABS-OUT TO WS-ABS-HOLD-2                                     
024500                                                                          
024600     IF WS-ABS-HOLD-1 < WS-ABS-HOLD-2                                     
024700        SET WS-SWAP-IS-NEEDED TO TRUE                                     
024800     ELSE                                                                 
024900        SET WS-SWAP-NOT-NEEDED TO TRUE                                    
025000     END-IF.                                                              
025100                                                                          
025200 2050-CHECK-SWAP-NEEDED-F. EXIT.                                          
025300                                                                          
025400 2100-SWAP-A-AND-B.                                                       
025500                                                                          
025600     MOVE WS-A  TO WS-X                                                   
025700     MOVE WS-B  TO WS-A                                                   
025800     MOVE WS-X  TO WS-B                                                   
025900     MOVE WS-FA TO WS-Y                                                   
026000     MOVE WS-FB TO WS-FA                                                  
026100     MOVE WS-Y  TO WS-FB.                                                 
026200                                                                          
026300 2100-SWAP-A-AND-B-F. EXIT.                                               
026400                                                                          
026500*----  MAIN SEARCH LOOP - UP TO WS-MAX-ITER PASSES  --------------        
026600 3000-ITERATE.                                                            
026700                                                                          
026800     MOVE 'N' TO WS-CONVERGED-SWITCH                                      
026900     PERFORM 3100-INTERPOLATE THRU 3300-EVALUATE-CANDIDATE-F              
027000        VARYING WS-ITER-CTR FROM 1 BY 1                                   
027100        UNTIL WS-ITER-CTR > WS-MAX-ITER OR WS-HAS-CONVERGED.              
027200                                                                          
027300 3000-ITERATE-F. EXIT.                                                    
027400                                                                          
027500*----  STEP 1 - QUADRATIC WHEN A/B/C RESULTS ARE DISTINCT  -------        
027600 3100-INTERPOLATE.                                                        
027700                                                                          
027800     IF WS-FA NOT = WS-FC AND WS-FC NOT = WS-FB                           
027900        SET WS-METHOD-IS-QUADRATIC TO TRUE                                
028000        COMPUTE WS-NUMER-1 = WS-C * WS-FB * WS-FA                         
028100        COMPUTE WS-DENOM-1 = (WS-FC - WS-FB) * (WS-FC - WS-FA)            
028200        COMPUTE WS-NUMER-2 = WS-B * WS-FC * WS-FA                         
028300        COMPUTE WS-DENOM-2 = (WS-FB - WS-FC) * (WS-FB - WS-FA)            
028400        COMPUTE WS-NUMER-3 = WS-A * WS-FC * WS-FB                         
028500        COMPUTE WS-DENOM-3 = (WS-FA - WS-FC) * (WS-FA - WS-FB)            
028600        COMPUTE WS-X ROUNDED =                                            
028700                (WS-NUMER-1 / WS-DENOM-1) +                               
028800                (WS-NUMER-2 / WS-DENOM-2) +                               
028900                (WS-NUMER-3 / WS-DENOM-3)                                 
029000     ELSE                                                                 
029100        SET WS-METHOD-IS-SECANT TO TRUE                                   
029200        COMPUTE WS-X ROUNDED =                                            
029300                WS-A - WS-FA * (WS-A - WS-B) / (WS-FA - WS-FB)            
029400     END-IF.                                                              
029500                                                                          
029600 3100-INTERPOLATE-F. EXIT.                                                
029700                                                                          
029800*----  STEP 2/3 - UNDERSHOOT AND STEP-SIZE TESTS  ----------------        
029900 3200-CHECK-BISECTION.                                                    
030000                                                                          
030100     COMPUTE WS-ABS-IN = WS-C - WS-B                                      
030200     PERFORM 9100-COMPUTE-ABSOLUTE THRU 9100-COMPUTE-ABSOLUTE-F           
030300     COMPUTE WS-UNDERSHOOT-LIMIT = .75 * WS-ABS-OUT - WS-B                
030400     MOVE WS-UNDERSHOOT-LIMIT TO WS-ABS-IN                                
030500     PERFORM 9100-COMPUTE-ABSOLUTE THRU 9100-COMPUTE-ABSOLUTE-F           
030600     MOVE WS-ABS-OUT TO WS-UNDERSHOOT-LIMIT                               
030700                                                                          
030800     IF WS-X NOT > WS-UNDERSHOOT-LIMIT                                    
030900        SET WS-METHOD-IS-BISECTION TO TRUE                                
031000     ELSE                                                                 
031100        COMPUTE WS-ABS-IN = WS-X - WS-B                                   
031200        PERFORM 9100-COMPUTE-ABSOLUTE THRU 9100-COMPUTE-ABSOLUTE-F        
031300        MOVE WS-ABS-OUT TO WS-DELTA-1                                     
031400                                                                          
031500        COMPUTE WS-ABS-IN = WS-PREV-INTERP-X - WS-D                       
031600        PERFORM 9100-COMPUTE-ABSOLUTE THRU 9100-COMPUTE-ABSOLUTE-F        
031700        MOVE WS-ABS-OUT TO WS-DELTA-2                                     
031800                                                                          
031900        COMPUTE WS-ABS-IN = WS-C - WS-D                                   
032000        PERFORM 9100-COMPUTE-ABSOLUTE THRU 9100-COMPUTE-ABSOLUTE-F        
032100        COMPUTE WS-M-HALF = WS-ABS-OUT / 2                                
032200                                                                          
032300        IF WS-DELTA-1 > WS-M-HALF                                         
032400           AND WS-DELTA-2 > (WS-ESTIMATE-TOLERANCE / 2)                   
032500           SET WS-METHOD-IS-BISECTION TO TRUE                             
032600        END-IF                                                            
032700     END-IF                                                               
032800                                                                          
032900     IF WS-METHOD-IS-BISECTION                                            
033000        COMPUTE WS-X ROUNDED = (WS-B + WS-A) / 2                          
033100     END-IF                                                               
033200                                                                          
033300     MOVE WS-X TO WS-PREV-INTERP-X.                                       
033400                                                                          
033500 3200-CHECK-BISECTION-F. EXIT.                                            
033600                                                                          
033700*----  STEP 5-8 - EVALUATE X, RECLASSIFY, RE-ORDER, STOP TEST  ---        
033800 3300-EVALUATE-CANDIDATE.                                                 
033900                                                                          
034000     MOVE WS-X TO WS-NPV-RATE                                             
034100     CALL 'PGMNPVCA' USING CP-CASH-FLOW-TABLE WS-NPV-CALL-AREA            
034200     MOVE WS-NPV-RESULT TO WS-Y                                           
034300                                                                          
034400     MOVE WS-C  TO WS-D                                                   
034500     MOVE WS-FC TO WS-FD                                                  
034600     MOVE WS-B  TO WS-C                                                   
034700     MOVE WS-FB TO WS-FC                                                  
034800                                                                          
034900     IF (WS-Y > ZERO AND WS-FA < ZERO)                                    
035000        OR (WS-Y < ZERO AND WS-FA > ZERO)                                 
035100        MOVE WS-X TO WS-B                                                 
035200        MOVE WS-Y TO WS-FB                                                
035300     ELSE                                                                 
035400        MOVE WS-X TO WS-A                                                 
035500        MOVE WS-Y TO WS-FA                                                
035600     END-IF                                                               
035700                                                                          
035800     PERFORM 2050-CHECK-SWAP-NEEDED THRU 2050-CHECK-SWAP-NEEDED-F         
035900     IF WS-SWAP-IS-NEEDED                                                 
036000        PERFORM 2100-SWAP-A-AND-B THRU 2100-SWAP-A-AND-B-F                
036100     END-IF                                                               
036200                                                                          
036300     COMPUTE WS-ABS-IN = WS-B - WS-A                                      
036400     PERFORM 9100-COMPUTE-ABSOLUTE THRU 9100-COMPUTE-ABSOLUTE-F           
036500     MOVE WS-ABS-OUT TO WS-DELTA-1                                        
036600                                                                          
036700     IF WS-DELTA-1 < WS-ESTIMATE-TOLERANCE                                
036800        SET WS-HAS-CONVERGED TO TRUE                                      
036900     ELSE                                                                 
037000        MOVE WS-FB TO WS-ABS-IN                                           
037100        PERFORM 9100-COMPUTE-ABSOLUTE THRU 9100-COMPUTE-ABSOLUTE-F        
037200        IF WS-ABS-OUT < WS-RESULT-TOLERANCE                               
037300           SET WS-HAS-CONVERGED TO TRUE                                   
037400        END-IF                                                            
037500     END-IF                                                               
037600                                                                          
037700     IF WS-TRACE-REQUESTED                                                
037800        DISPLAY 'PGMBRENT B     ' WS-B-ALPHA                              
037900        DISPLAY 'PGMBRENT A     ' WS-A-ALPHA                              
038000        DISPLAY 'PGMBRENT X     ' WS-X-ALPHA                              
038100     END-IF.                                                              
038200                                                                          
038300 3300-EVALUATE-CANDIDATE-F. EXIT.                                         
038400                                                                          
038500*----  SHARED ABSOLUTE VALUE - WS-ABS-IN IN, WS-ABS-OUT OUT  -----        
038600 9100-COMPUTE-ABSOLUTE.                                                   
038700                                                                          
038800     IF WS-ABS-IN < ZERO                                                  
038900        COMPUTE WS-ABS-OUT = ZERO - WS-ABS-IN                             
039000     ELSE                                                                 
039100        MOVE WS-ABS-IN TO WS-ABS-OUT                                      
039200     END-IF.                                                              
039300                                                                          
039400 9100-COMPUTE-ABSOLUTE-F. EXIT.                                           
