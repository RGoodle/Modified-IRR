000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    PGMMIRR.                                                  
000300 AUTHOR.        R A HALVERSON.                                            
000400 INSTALLATION.  CENTRAL TRUST DATA CENTER.                                
000500 DATE-WRITTEN.  03/05/86.                                                 
000600 DATE-COMPILED.                                                           
000700 SECURITY.      CENTRAL TRUST DATA CENTER - INTERNAL USE ONLY.            
000800*****************************************************************         
000900*                                                               *         
001000*    PGMMIRR  -  MODIFIED INTERNAL RATE OF RETURN - BATCH       *         
001100*    =======      DRIVER                                        *         
001200*    READS THE CASH-FLOW INPUT FILE FOR ONE PORTFOLIO, BUILDS   *         
001300*    THE IN-MEMORY CASH-FLOW TABLE VIA PGMCFLST, DETERMINES THE *         
001400*    TOTAL PERIOD LENGTH, AND SEARCHES FOR THE MIRR PERIOD      *         
001500*    RATE VIA PGMBRENT - SHIFTING THE SEARCH BRACKET UP OR      *         
001600*    DOWN WHEN PGMBRENT REPORTS THE ROOT IS NOT YET BRACKETED.  *         
001700*    WRITES ONE RESULT RECORD PER RUN.                          *         
001800*                                                               *         
001900*****************************************************************         
002000*-----------------------------------------------------------------        
002100*    MAINTENANCE LOG                                                      
002200*    DATE      BY    REQUEST     DESCRIPTION                              
002300*    --------  ----  ----------  --------------------------------         
002400*    03/05/86  RAH   NEW         ORIGINAL PROGRAM WRITTEN FOR             
002500*                                THE TRUST MIRR PROJECT - DRIVES          
002600*                                PGMCFLST/PGMPOWCA/PGMNPVCA/              
002700*                                PGMBRENT.                                
002800*    08/22/86  RAH   CR-0118     ADDED THE 'ERROR' RESULT STATUS          
002900*                                FOR AN EMPTY CASH-FLOW FILE -            
003000*                                WAS ABENDING ON THE PERIOD SCAN.         
003100*    06/30/90  SGP   CR-0512     TABLE SIZE RAISED FROM 200 TO            
003200*                                500 CASH FLOWS - MATCHES                 
003300*                                CP-CFTBL CHANGE.                         
003400*    02/18/97  CAB   CR-1066     BRACKET-SHIFT LOOP REWRITTEN TO          
003500*                                MATCH THE BRENT REWRITE - WAS            
003600*                                A GO TO LOOP, NOW PERFORM                
003700*                                VARYING WITH A STATUS SWITCH.            
003800*    09/09/98  MQF   CR-1142     YEAR 2000 REVIEW - RUN-DATE      CR1142  
003900*                                DISPLAY USES ACCEPT FROM DATE    CR1142  
004000*                                (TWO-DIGIT YEAR) FOR OPERATOR    CR1142  
004100*                                CONSOLE MESSAGES ONLY - NOT      CR1142  
004200*                                USED IN ANY CALCULATION.         CR1142  
004300*    04/05/01  JPD   CR-1288     MINOR - CLARIFIED COMMENTS ON            
004400*                                THE BRACKET-SHIFT ARITHMETIC.            
004500*-----------------------------------------------------------------        
004600                                                                          
004700*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||          
004800 ENVIRONMENT DIVISION.                                                    
004900 CONFIGURATION SECTION.                                                   
005000                                                                          
005100 SPECIAL-NAMES.                                                           
005200     CLASS WS-VALID-SWITCH-CLASS IS 'Y' 'N'                               
005300     UPSI-0 ON STATUS IS WS-TRACE-REQUESTED                               
005400            OFF STATUS IS WS-TRACE-NOT-REQUESTED.                         
005500                                                                          
005600 INPUT-OUTPUT SECTION.                                                    
005700 FILE-CONTROL.                                                            
005800                                                                          
005900     SELECT CF-INPUT-FILE ASSIGN TO CFINPUT                               
006000     ORGANIZATION IS LINE SEQUENTIAL                                      
006100     FILE STATUS IS WS-CF-FS.                                             
006200                                                                          
006300     SELECT RESULT-FILE ASSIGN TO CFRESULT                                
006400     ORGANIZATION IS LINE SEQUENTIAL                                      
006500     FILE STATUS IS WS-RSLT-FS.                                           
006600                                                                          
006700*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||          
006800 DATA DIVISION.                                                           
006900 FILE SECTION.                                                            
007000                                                                          
007100 FD  CF-INPUT-FILE                                                        
007200     LABEL RECORDS ARE STANDARD.                                          
007300     COPY CP-CFREC.                                                       
007400                                                                          
007500 FD  RESULT-FILE                                                          
007600     LABEL RECORDS ARE STANDARD.                                          
007700     COPY CP-RSLT.                                                        
007800                                                                          
007900 WORKING-STORAGE SECTION.                                                 
008000*=================================*                                       
008100 77  FILLER            PIC X(26) VALUE '* BEGIN WS *'.                    
008200                                                                          
008300*----------- FILE STATUS AND END-OF-FILE SWITCH ------------------        
008400 01  WS-FILE-WORK.                                                        
008500     05  WS-CF-FS                 PIC XX    VALUE SPACES.                 
008600     05  WS-RSLT-FS                PIC XX    VALUE SPACES.                
008700     05  WS-EOF-SWITCH             PIC X     VALUE 'N'.                   
008800         88  WS-AT-EOF                       VALUE 'Y'.                   
008900         88  WS-NOT-AT-EOF                    VALUE 'N'.                  
009000     05  FILLER                    PIC X(10) VALUE SPACES.                
009100                                                                          
009200*----------- RUN-DATE DISPLAY WORK - CONSOLE MESSAGES ONLY  ------        
009300 01  WS-RUN-DATE-WORK.                                                    
009400     05  WS-RUN-DATE               PIC 9(6)  VALUE ZEROS.                 
009500     05  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.                         
009600         10  WS-RUN-YY             PIC 9(2).                              
009700         10  WS-RUN-MM             PIC 9(2).                              
009800         10  WS-RUN-DD             PIC 9(2).                              
009900     05  FILLER                    PIC X(10) VALUE SPACES.                
010000                                                                          
010100*----------- RECORD COUNTS ---------------------------------------        
010200 77  WS-RECS-READ                  PIC S9(5)  COMP.                       
010300 77  WS-RECS-LOADED                PIC S9(5)  COMP.                       
010400                                                                          
010500*----------- PERIOD-DETERMINATION WORK ---------------------------        
010600 01  WS-PERIOD-WORK.                                                      
010700     05  WS-PERIOD-SCAN-SUB        PIC S9(4)  COMP.                       
010800     05  WS-MAX-DAYS               PIC S9(7)  COMP.                       
010900     05  FILLER                    PIC X(10) VALUE SPACES.                
011000                                                                          
011100*----------- CASH-FLOW-TABLE CALL AREA FOR PGMCFLST  -------------        
011200 01  WS-NEW-CASHFLOW-AREA.                                                
011300     05  WS-NEW-CF-DATE            PIC 9(8).                              
011400     05  WS-NEW-CF-AMOUNT          PIC S9(11)V9(2).                       
011500     05  FILLER                    PIC X(5).                              
011600                                                                          
011700*----------- BRACKET-SEARCH WORK ---------------------------------        
011800 01  WS-BRACKET-WORK.                                                     
011900     05  WS-BRACKET-HIGH           PIC S9(5)V9(18) COMP-3.                
012000     05  WS-HIGH-ALPHA REDEFINES WS-BRACKET-HIGH                          
012100                                  PIC X(12).                              
012200     05  WS-BRACKET-LOW            PIC S9(5)V9(18) COMP-3.                
012300     05  WS-LOW-ALPHA REDEFINES WS-BRACKET-LOW                            
012400                                  PIC X(12).                              
012500     05  WS-BRACKET-RANGE          PIC S9(5)V9(18) COMP-3.                
012600     05  WS-BRACKET-RESOLVE-SWITCH PIC X     VALUE 'N'.                   
012700         88  WS-BRACKET-SOLVED               VALUE 'S'.                   
012800         88  WS-BRACKET-ERROR                VALUE 'E'.                   
012900         88  WS-BRACKET-PENDING               VALUE 'N'.                  
013000     05  FILLER                    PIC X(10) VALUE SPACES.                
013100                                                                          
013200 77  WS-SHIFT-CTR                  PIC S9(3)  COMP.                       
013300 77  WS-MAX-SHIFTS                 PIC S9(3)  COMP VALUE 100.             
013400                                                                          
013500*----------- FINAL RATE WORK ------------------------------------         
013600 77  WS-FINAL-RATE-WORK            PIC S9(3)V9(9) COMP-3.                 
013700                                                                          
013800*----------- LOCAL CALL AREA FOR THE PGMBRENT SUBCALL  -----------        
013900 01  WS-BRENT-CALL-AREA.                                                  
014000     05  WS-BRENT-BEST             PIC S9(5)V9(18).                       
014100     05  WS-BRENT-COUNTER          PIC S9(5)V9(18).                       
014200     05  WS-BRENT-RESULT           PIC S9(5)V9(18).                       
014300     05  WS-BRENT-STATUS           PIC X(10).                             
014400     05  FILLER                    PIC X(5).                              
014500                                                                          
014600*----------- CASH-FLOW TABLE - SHARED WITH PGMCFLST/PGMBRENT  ----        
014700     COPY CP-CFTBL.                                                       
014800                                                                          
014900 77  FILLER            PIC X(26) VALUE '* END WS *'.                      
015000                                                                          
015100*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||          
015200 PROCEDURE DIVISION.                                                      
015300                                                                          
015400 MAIN-PGMMIRR.                                                            
015500                                                                          
015600     PERFORM 1000-INITIALIZE      THRU 1000-INITIALIZE-F                  
015700     PERFORM 2000-LOAD-CASH-FLOWS THRU 2000-LOAD-CASH-FLOWS-F             
015800                                                                          
015900     IF CFT-COUNT > 0                                                     
016000        PERFORM 3000-DETERMINE-PERIOD THRU 3000-DETERMINE-PERIOD-F        
016100     END-IF                                                               
016200                                                                          
016300     PERFORM 4000-SOLVE-MIRR      THRU 4000-SOLVE-MIRR-F                  
016400     PERFORM 9999-TERMINATE       THRU 9999-TERMINATE-F.                  
016500                                                                          
016600 MAIN-PGMMIRR-F. GOBACK.                                                  
016700                                                                          
016800*----  BATCH FLOW STEP 1 - OPEN FILES, INITIALIZE THE TABLE  -----        
016900 1000-INITIALIZE.                                                         
017000                                                                          
017100     ACCEPT WS-RUN-DATE FROM DATE                                         
017200     SET WS-NOT-AT-EOF TO TRUE                                            
017300     MOVE ZERO TO CFT-COUNT                                               
017400     MOVE ZERO TO WS-RECS-READ                                            
017500     MOVE ZERO TO WS-RECS-LOADED                                          
017600                                                                          
017700     OPEN INPUT CF-INPUT-FILE                                             
017800     IF WS-CF-FS NOT = '00'                                               
017900        DISPLAY 'PGMMIRR - OPEN ERROR CFINPUT  FS=' WS-CF-FS              
018000        MOVE 9999 TO RETURN-CODE                                          
018100        SET WS-AT-EOF TO TRUE                                             
018200     END-IF                                                               
018300                                                                          
018400     OPEN OUTPUT RESULT-FILE                                              
018500     IF WS-RSLT-FS NOT = '00'                                             
018600        DISPLAY 'PGMMIRR - OPEN ERROR CFRESULT FS=' WS-RSLT-FS            
018700        MOVE 9999 TO RETURN-CODE                                          
018800        SET WS-AT-EOF TO TRUE                                             
018900     END-IF.                                                              
019000                                                                          
019100 1000-INITIALIZE-F. EXIT.                                                 
019200                                                                          
019300*----  BATCH FLOW STEP 2 - READ/CALL-PGMCFLST LOOP  --------------        
019400 2000-LOAD-CASH-FLOWS.                                                    
019500                                                                          
019600     IF WS-NOT-AT-EOF                                                     
019700        PERFORM 2100-READ-NEXT THRU 2100-READ-NEXT-F                      
019800        PERFORM 2200-PROCESS-ONE THRU 2200-PROCESS-ONE-F                  
019900           UNTIL WS-AT-EOF                                                
020000     END-IF.                                                              
020100                                                                          
020200 2000-LOAD-CASH-FLOWS-F. EXIT.                                            
020300                                                                          
020400 2100-READ-NEXT.                                                          
020500                                                                          
020600     READ CF-INPUT-FILE                                                   
020700     EVALUATE WS-CF-FS                                                    
020800        WHEN '00'                                                         
020900           ADD 1 TO WS-RECS-READ                                          
021000        WHEN '10'                                                         
021100           SET WS-AT-EOF TO TRUE                                          
021200        WHEN OTHER                                                        
021300           DISPLAY 'PGMMIRR - READ ERROR CFINPUT FS=' WS-CF-FS            
021400           MOVE 9999 TO RETURN-CODE                                       
021500           SET WS-AT-EOF TO TRUE                                          
021600     END-EVALUATE.                                                        
021700                                                                          
021800 2100-READ-NEXT-F. EXIT.                                                  
021900                                                                          
022000 2200-PROCESS-ONE.                                                        
022100                                                                          
022200     MOVE CF-DATE-IN   TO WS-NEW-CF-DATE                                  
022300     MOVE CF-AMOUNT-IN TO WS-NEW-CF-AMOUNT                                
022400                                                                          
022500     CALL 'PGMCFLST' USING CP-CASH-FLOW-TABLE WS-NEW-CASHFLOW-AREA        
022600     ADD 1 TO WS-RECS-LOADED                                              
022700                                                                          
022800     PERFORM 2100-READ-NEXT THRU 2100-READ-NEXT-F.                        
022900                                                                          
023000 2200-PROCESS-ONE-F. EXIT.                                                
023100                                                                          
023200*----  BATCH FLOW STEP 3 - MAXIMUM WCF-DAYS IS THE PERIOD LENGTH -        
023300 3000-DETERMINE-PERIOD.                                                   
023400                                                                          
023500     MOVE ZERO TO WS-MAX-DAYS                                             
023600     PERFORM 3100-SCAN-ONE THRU 3100-SCAN-ONE-F                           
023700        VARYING WS-PERIOD-SCAN-SUB FROM 1 BY 1                            
023800        UNTIL WS-PERIOD-SCAN-SUB > CFT-COUNT                              
023900                                                                          
024000     MOVE WS-MAX-DAYS TO CFT-TOTAL-DAYS.                                  
024100                                                                          
024200 3000-DETERMINE-PERIOD-F. EXIT.                                           
024300                                                                          
024400 3100-SCAN-ONE.                                                           
024500                                                                          
024600     IF WCF-DAYS (WS-PERIOD-SCAN-SUB) > WS-MAX-DAYS                       
024700        MOVE WCF-DAYS (WS-PERIOD-SCAN-SUB) TO WS-MAX-DAYS                 
024800     END-IF.                                                              
024900                                                                          
025000 3100-SCAN-ONE-F. EXIT.                                                   
025100                                                                          
025200*----  BATCH FLOW STEPS 4-6 - BRACKET INIT, SOLVE, SHIFT-RETRY  --        
025300 4000-SOLVE-MIRR.                                                         
025400                                                                          
025500     IF CFT-COUNT = 0                                                     
025600        SET WS-BRACKET-ERROR TO TRUE                                      
025700        MOVE ZERO TO WS-FINAL-RATE-WORK                                   
025800        GO TO 4000-SOLVE-MIRR-F                                           
025900     END-IF                                                               
026000                                                                          
026100     MOVE 1.0      TO WS-BRACKET-HIGH                                     
026200     MOVE -.99999  TO WS-BRACKET-LOW                                      
026300     SET WS-BRACKET-PENDING TO TRUE                                       
026400                                                                          
026500     PERFORM 4100-TRY-BRACKET THRU 4100-TRY-BRACKET-F                     
026600        VARYING WS-SHIFT-CTR FROM 1 BY 1                                  
026700        UNTIL WS-SHIFT-CTR > WS-MAX-SHIFTS                                
026800           OR WS-BRACKET-SOLVED OR WS-BRACKET-ERROR                       
026900                                                                          
027000     IF WS-BRACKET-SOLVED                                                 
027100        COMPUTE WS-FINAL-RATE-WORK ROUNDED = WS-BRENT-RESULT              
027200     ELSE                                                                 
027300        MOVE ZERO TO WS-FINAL-RATE-WORK                                   
027400     END-IF.                                                              
027500                                                                          
027600 4000-SOLVE-MIRR-F. EXIT.                                                 
027700                                                                          
027800*----  ONE BRACKET ATTEMPT - SHIFT UP/DOWN ON TOO-LOW/TOO-HIGH  --        
027900 4100-TRY-BRACKET.                                                        
028000                                                                          
028100     MOVE WS-BRACKET-HIGH TO WS-BRENT-BEST                                
028200     MOVE WS-BRACKET-LOW  TO WS-BRENT-COUNTER                             
028300                                                                          
028400     CALL 'PGMBRENT' USING CP-CASH-FLOW-TABLE WS-BRENT-CALL-AREA          
028500                                                                          
028600     EVALUATE WS-BRENT-STATUS                                             
028700        WHEN 'SOLVED'                                                     
028800           SET WS-BRACKET-SOLVED TO TRUE                                  
028900        WHEN 'TOO-LOW'                                                    
029000           COMPUTE WS-BRACKET-RANGE =                                     
029100                   WS-BRACKET-HIGH - WS-BRACKET-LOW                       
029200           MOVE WS-BRACKET-HIGH TO WS-BRACKET-LOW                         
029300           ADD WS-BRACKET-RANGE TO WS-BRACKET-HIGH                        
029400        WHEN 'TOO-HIGH'                                                   
029500           COMPUTE WS-BRACKET-RANGE =                                     
029600                   WS-BRACKET-HIGH - WS-BRACKET-LOW                       
029700           MOVE WS-BRACKET-LOW TO WS-BRACKET-HIGH                         
029800           SUBTRACT WS-BRACKET-RANGE FROM WS-BRACKET-LOW                  
029900        WHEN OTHER                                                        
030000           SET WS-BRACKET-ERROR TO TRUE                                   
030100     END-EVALUATE                                                         
030200                                                                          
030300     IF WS-TRACE-REQUESTED                                                
030400        DISPLAY 'PGMMIRR  HIGH  ' WS-HIGH-ALPHA                           
030500        DISPLAY 'PGMMIRR  LOW   ' WS-LOW-ALPHA                            
030600     END-IF.                                                              
030700                                                                          
030800 4100-TRY-BRACKET-F. EXIT.                                                
030900                                                                          
031000*----  BATCH FLOW STEP 7 - WRITE THE RESULT, CLOSE, REPORT  ------        
031100 9999-TERMINATE.                                                          
031200                                                                          
031300     IF WS-BRACKET-SOLVED                                                 
031400        MOVE 'SOLVED'   TO RSLT-STATUS                                    
031500     ELSE                                                                 
031600        IF WS-BRACKET-ERROR                                               
031700           MOVE 'ERROR'    TO RSLT-STATUS                                 
031800        ELSE                                                              
031900           MOVE 'NO-SOLVE' TO RSLT-STATUS                                 
032000        END-IF                                                            
032100     END-IF                                                               
032200     MOVE WS-FINAL-RATE-WORK TO RSLT-RATE                                 
032300                                                                          
032400     WRITE CP-MIRR-RESULT-REC                                             
032500     IF WS-RSLT-FS NOT = '00'                                             
032600        DISPLAY 'PGMMIRR - WRITE ERROR CFRESULT FS=' WS-RSLT-FS           
032700        MOVE 9999 TO RETURN-CODE                                          
032800     END-IF                                                               
032900                                                                          
033000     DISPLAY 'PGMMIRR  RUN DATE    ' WS-RUN-DATE                          
033100     DISPLAY 'PGMMIRR  RECS READ   ' WS-RECS-READ                         
033200     DISPLAY 'PGMMIRR  RECS LOADED ' WS-RECS-LOADED                       
033300     DISPLAY 'PGMMIRR  BRACKET TRY ' WS-SHIFT-CTR                         
033400     DISPLAY 'PGMMIRR  RESULT      ' RSLT-STATUS                          
033500                                                                          
033600     CLOSE CF-INPUT-FILE                                                  
033700     IF WS-CF-FS NOT = '00'                                               
033800        DISPLAY 'PGMMIRR - CLOSE ERROR CFINPUT FS=' WS-CF-FS              
033900        MOVE 9999 TO RETURN-CODE                                          
034000     END-IF                                                               
034100                                                                          
034200     CLOSE RESULT-FILE                                                    
034300     IF WS-RSLT-FS NOT = '00'                                             
034400        DISPLAY 'PGMMIRR - CLOSE ERROR CFRESULT FS=' WS-RSLT-FS           
034500        MOVE 9999 TO RETURN-CODE                                          
034600     END-IF.                                                              
034700                                                                          
034800 9999-TERMINATE-F. EXIT.                                                  
