000100*****************************************************************         
000200*                                                               *         
000300*   C O P Y B O O K   -   C P - R S L T                         *         
000400*                                                               *         
000500*   MIRR RESULT RECORD - MIRR CALCULATION ENGINE                *         
000600*   LENGTH = 35 BYTES - LINE SEQUENTIAL OUTPUT FILE              *        
000700*                                                                *        
000800*   ONE RECORD IS WRITTEN PER CASH-FLOW SET PROCESSED.  THE     *         
000900*   STATUS TELLS THE DOWNSTREAM REPORTING JOB WHETHER THE       *         
001000*   RATE IS USABLE.                                             *         
001100*                                                                *        
001200*****************************************************************         
001300 01  CP-MIRR-RESULT-REC.                                                  
001400*--------------------------------------------------------------*          
001500*    RELATIVE POSITION  1:10  -  SOLVE STATUS                  *          
001600*    'SOLVED'   - RSLT-RATE IS A VALID PERIOD RATE              *         
001700*    'NO-SOLVE' - BRACKET SHIFTING EXHAUSTED, NO ROOT FOUND     *         
001800*    'ERROR'    - ROOT FINDER REPORTED AN UNEXPECTED CONDITION  *         
001900*--------------------------------------------------------------*          
002000     05  RSLT-STATUS             PIC X(10).                               
002100     05  FILLER                  PIC X(1)  VALUE SPACE.                   
002200*--------------------------------------------------------------*          
002300*    RELATIVE POSITION 12:25  -  SOLVED MIRR PERIOD RATE        *         
002400*    SIGN LEADING SEPARATE, EXPLICIT DECIMAL POINT, 9 DECIMAL   *         
002500*    PLACES, ROUNDED HALF-UP.  ZERO AND MEANINGLESS WHEN THE    *         
002600*    STATUS IS NOT 'SOLVED'.                                   *          
002700*--------------------------------------------------------------*          
002800     05  RSLT-RATE               PIC S9(3).9(9)                           
002900                                 SIGN IS LEADING SEPARATE.                
003000     05  RSLT-RATE-ALPHA REDEFINES RSLT-RATE                              
003100                                  PIC X(14).                              
003200*--------------------------------------------------------------*          
003300*    RELATIVE POSITION 26:35  -  RESERVED FOR FUTURE USE        *         
003400*--------------------------------------------------------------*          
003500     05  FILLER                  PIC X(10) VALUE SPACES.                  
