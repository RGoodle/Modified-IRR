000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    PGMNPVCA.                                                 
000300 AUTHOR.        R A HALVERSON.                                            
000400 INSTALLATION.  CENTRAL TRUST DATA CENTER.                                
000500 DATE-WRITTEN.  03/24/86.                                                 
000600 DATE-COMPILED.                                                           
000700 SECURITY.      CENTRAL TRUST DATA CENTER - INTERNAL USE ONLY.            
000800*****************************************************************         
000900*                                                               *         
001000*    PGMNPVCA  -  NET PRESENT VALUE CALCULATION                 *         
001100*    =========                                                  *         
001200*    CALLED BY PGMBRENT ONCE FOR EVERY CANDIDATE RATE DURING    *         
001300*    THE ROOT-FINDING SEARCH.  DISCOUNTS EVERY CASH FLOW IN     *         
001400*    CP-CASH-FLOW-TABLE BACK TO THE START DATE AT THE CANDIDATE *         
001500*    RATE, OVER THE FRACTION OF THE TOTAL PERIOD ELAPSED AT     *         
001600*    EACH CASH FLOW'S DATE, AND SUMS THE DISCOUNTED AMOUNTS.    *         
001700*    THE SUM IS ZERO AT THE RATE THAT SATISFIES THE MIRR        *         
001800*    DEFINITION - THAT IS THE ROOT PGMBRENT IS SEARCHING FOR.   *         
001900*                                                               *         
002000*****************************************************************         
002100*-----------------------------------------------------------------        
002200*    MAINTENANCE LOG                                                      
002300*    DATE      BY    REQUEST     DESCRIPTION                              
002400*    --------  ----  ----------  --------------------------------         
002500*    03/24/86  RAH   NEW         ORIGINAL PROGRAM WRITTEN FOR             
002600*                                THE TRUST MIRR PROJECT.                  
002700*    08/22/86  RAH   CR-0118     CORRECTED LOOP TO SKIP ZERO              
002800*                                DENOMINATOR INSTEAD OF ABENDING          
002900*                                ON DIVIDE-BY-ZERO.                       
003000*    06/30/90  SGP   CR-0512     TABLE SIZE RAISED FROM 200 TO            
003100*                                500 CASH FLOWS - MATCHES                 
003200*                                CP-CFTBL CHANGE.                         
003300*    11/02/93  TLM   CR-0877     RENAMED WS FIELDS TO MATCH       CR0877  
003400*                                COPYBOOK CP-CFTBL.               CR0877  
003500*    02/18/97  CAB   CR-1066     EXPONENT AND DISCOUNT-FACTOR             
003600*                                WORK MOVED TO ITS OWN PARAGRAPH          
003700*                                RANGE FOR THE BRENT REWRITE.             
003800*    09/09/98  MQF   CR-1142     YEAR 2000 REVIEW - DATE FIELDS   CR1142  
003900*                                CONFIRMED FOUR-DIGIT CENTURY,    CR1142  
004000*                                NOTHING TO CHANGE.               CR1142  
004100*    04/05/01  JPD   CR-1288     MINOR - CLARIFIED COMMENTS ON            
004200*                                THE RATE-MINUS-ONE SHORTCUT.             
004300*    05/14/01  JPD   CR-1301     MOVED THE PGMPOWCA CALL AREA             
004400*                                OUT OF LINKAGE INTO WORKING-             
004500*                                STORAGE - IT WAS NEVER ON OUR            
004600*                                OWN PROCEDURE DIVISION USING             
004700*                                LIST SO IT HAD NO CALLER                 
004800*                                STORAGE BEHIND IT.  AUDIT FIND.          
004900*-----------------------------------------------------------------        
005000                                                                          
005100*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||          
005200 ENVIRONMENT DIVISION.                                                    
005300 CONFIGURATION SECTION.                                                   
005400                                                                          
005500 SPECIAL-NAMES.                                                           
005600     CLASS WS-VALID-SWITCH-CLASS IS 'Y' 'N'                               
005700     UPSI-0 ON STATUS IS WS-TRACE-REQUESTED                               
005800            OFF STATUS IS WS-TRACE-NOT-REQUESTED.                         
005900                                                                          
006000*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||          
006100 DATA DIVISION.                                                           
006200 FILE SECTION.                                                            
006300                                                                          
006400 WORKING-STORAGE SECTION.                                                 
006500*=================================*                                       
006600 77  FILLER            PIC X(26) VALUE '* BEGIN WS *'.                    
006700                                                                          
006800*----------- RATE-MINUS-ONE SWITCH ------------------------------         
006900 01  WS-SWITCHES.                                                         
007000     05  WS-RATE-MINUS-ONE-SWITCH PIC X     VALUE 'N'.                    
007100         88  WS-RATE-IS-MINUS-ONE           VALUE 'Y'.                    
007200         88  WS-RATE-NOT-MINUS-ONE           VALUE 'N'.                   
007300     05  FILLER                   PIC X(20) VALUE SPACES.                 
007400                                                                          
007500*----------- COMPOUNDING-FACTOR WORK AREA -----------------------         
007600 01  WS-FACTOR-WORK.                                                      
007700     05  WS-COMPOUND-FACTOR       PIC S9(5)V9(18) COMP-3.                 
007800     05  WS-FACTOR-ALPHA REDEFINES WS-COMPOUND-FACTOR                     
007900                                  PIC X(12).                              
008000     05  WS-EXPONENT              PIC S9(5)V9(18) COMP-3.                 
008100     05  WS-DISCOUNT-DENOM        PIC S9(5)V9(18) COMP-3.                 
008200     05  WS-DISCOUNT-DENOM-ALPHA REDEFINES WS-DISCOUNT-DENOM              
008300                                  PIC X(12).                              
008400     05  FILLER                   PIC X(10) VALUE SPACES.                 
008500                                                                          
008600*----------- ACCUMULATOR WORK AREA ------------------------------         
008700 01  WS-NPV-WORK.                                                         
008800     05  WS-NPV-TOTAL             PIC S9(9)V9(18) COMP-3.                 
008900     05  WS-NPV-TOTAL-ALPHA REDEFINES WS-NPV-TOTAL                        
009000                                  PIC X(15).                              
009100     05  WS-DISCOUNTED-AMOUNT     PIC S9(9)V9(18) COMP-3.                 
009200     05  FILLER                   PIC X(10) VALUE SPACES.                 
009300                                                                          
009400 77  WS-SCAN-SUB                  PIC S9(4)  COMP.                        
009500 77  WS-TOTAL-DAYS-WORK           PIC S9(7)  COMP-3.                      
009600                                                                          
009700*----------- LOCAL CALL AREA FOR THE PGMPOWCA SUBCALL  -----------        
009800 01  WS-POWER-CALL-AREA.                                                  
009900     05  WS-POWER-BASE             PIC S9(5)V9(18).                       
010000     05  WS-POWER-EXPONENT         PIC S9(5)V9(18).                       
010100     05  WS-POWER-RESULT           PIC S9(5)V9(18).                       
010200     05  FILLER                    PIC X(5).                              
010300                                                                          
010400 77  FILLER            PIC X(26) VALUE '* END WS *'.                      
010500                                                                          
010600*-----------------------------------------------------------------        
010700 LINKAGE SECTION.                                                         
010800*==================*                                                      
010900     COPY CP-CFTBL.                                                       
011000                                                                          
011100 01  LK-NPV-AREA.                                                         
011200     05  LK-NPV-RATE               PIC S9(5)V9(18).                       
011300     05  LK-NPV-RESULT             PIC S9(9)V9(18).                       
011400     05  FILLER                    PIC X(5).                              
011500                                                                          
011600*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||          
011700 PROCEDURE DIVISION USING CP-CASH-FLOW-TABLE LK-NPV-AREA.                 
011800                                                                          
011900 MAIN-PGMNPVCA.                                                           
012000                                                                          
012100     PERFORM 1000-CHECK-RATE-MINUS-ONE                                    
012200        THRU 1000-CHECK-RATE-MINUS-ONE-F                                  
012300     IF WS-RATE-IS-MINUS-ONE                                              
012400        GO TO MAIN-PGMNPVCA-F                                             
012500     END-IF                                                               
012600                                                                          
012700     PERFORM 2000-SCAN-CASH-FLOWS THRU 2000-SCAN-CASH-FLOWS-F             
012800                                                                          
012900     IF WS-TRACE-REQUESTED                                                
013000        DISPLAY 'PGMNPVCA NPV   ' WS-NPV-TOTAL-ALPHA                      
013100     END-IF.                                                              
013200                                                                          
013300 MAIN-PGMNPVCA-F. GOBACK.                                                 
013400                                                                          
013500*----  RATE = -1 EXACTLY - DISCOUNT FACTOR IS ZERO, RETURN ZERO --        
013600 1000-CHECK-RATE-MINUS-ONE.                                               
013700                                                                          
013800     MOVE 'N' TO WS-RATE-MINUS-ONE-SWITCH                                 
013900     IF LK-NPV-RATE = -1                                                  
014000        MOVE ZERO TO LK-NPV-RESULT                                        
014100        SET WS-RATE-IS-MINUS-ONE TO TRUE                                  
014200     END-IF.                                                              
014300                                                                          
014400 1000-CHECK-RATE-MINUS-ONE-F. EXIT.                                       
014500                                                                          
014600*----  SUM DISCOUNTED CASH FLOWS OVER THE WHOLE TABLE  -----------        
014700 2000-SCAN-CASH-FLOWS.                                                    
014800                                                                          
014900     COMPUTE WS-COMPOUND-FACTOR = 1 + LK-NPV-RATE                         
015000     MOVE CFT-TOTAL-DAYS TO WS-TOTAL-DAYS-WORK                            
015100     MOVE ZERO TO WS-NPV-TOTAL                                            
015200                                                                          
015300     PERFORM 2100-DISCOUNT-ONE-ENTRY                                      
015400        THRU 2100-DISCOUNT-ONE-ENTRY-F                                    
015500        VARYING WS-SCAN-SUB FROM 1 BY 1                                   
015600        UNTIL WS-SCAN-SUB > CFT-COUNT                                     
015700                                                                          
015800     MOVE WS-NPV-TOTAL TO LK-NPV-RESULT.                                  
015900                                                                          
016000 2000-SCAN-CASH-FLOWS-F. EXIT.                                            
016100                                                                          
016200*----  ONE CASH FLOW - EXPONENT, DISCOUNT FACTOR, ACCUMULATE  ----        
016300 2100-DISCOUNT-ONE-ENTRY.                                                 
016400                                                                          
016500     COMPUTE WS-EXPONENT ROUNDED =                                        
016600             WCF-DAYS (WS-SCAN-SUB) / WS-TOTAL-DAYS-WORK                  
016700                                                                          
016800     MOVE WS-COMPOUND-FACTOR TO WS-POWER-BASE                             
016900     MOVE WS-EXPONENT        TO WS-POWER-EXPONENT                         
017000     CALL 'PGMPOWCA' USING WS-POWER-CALL-AREA                             
017100     MOVE WS-POWER-RESULT TO WS-DISCOUNT-DENOM                            
017200                                                                          
017300     IF WS-DISCOUNT-DENOM NOT = ZERO                                      
017400        COMPUTE WS-DISCOUNTED-AMOUNT ROUNDED =                            
017500                WCF-AMOUNT (WS-SCAN-SUB) / WS-DISCOUNT-DENOM              
017600        ADD WS-DISCOUNTED-AMOUNT TO WS-NPV-TOTAL                          
017700     END-IF                                                               
017800                                                                          
017900     IF WS-TRACE-REQUESTED                                                
018000        PERFORM 2200-DISPLAY-ENTRY-TRACE                                  
018100           THRU 2200-DISPLAY-ENTRY-TRACE-F                                
018200     END-IF.                                                              
018300                                                                          
018400 2100-DISCOUNT-ONE-ENTRY-F. EXIT.                                         
018500                                                                          
018600*----  UPSI-0 HEX-VIEW TRACE - DIAGNOSTIC ONLY, NOT BUSINESS  ----        
018700 2200-DISPLAY-ENTRY-TRACE.                                                
018800                                                                          
018900     DISPLAY 'PGMNPVCA FACTOR' WS-FACTOR-ALPHA                            
019000     DISPLAY 'PGMNPVCA DENOM ' WS-DISCOUNT-DENOM-ALPHA.                   
019100                                                                          
019200 2200-DISPLAY-ENTRY-TRACE-F. EXIT.                                        
